000100* SCREENING ANSWER FILE - SELECT CLAUSE
000200* ONE RECORD PER SCREENING REQUEST
000300* 03/11/81 VBC - CREATED.
000400  SELECT CF-ANS-FILE ASSIGN TO CFANSFIL
000500         ORGANIZATION LINE SEQUENTIAL
000600         STATUS       CF-ANS-STATUS.

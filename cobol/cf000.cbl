000100***************************************************************
000200*                                                              *
000300*          C F 0 0 0   -   R U N   T I M E S T A M P           *
000400*                                                              *
000500***************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000***
001100       PROGRAM-ID.           CF000.
001200***
001300      AUTHOR.                J R SUBANDI.
001400***
001500      INSTALLATION.          KLINIK JIWA SEJAHTERA, DATA CENTRE.
001600***
001700      DATE-WRITTEN.          01/02/1984.
001800***
001900      DATE-COMPILED.         01/02/1984.
002000***
002100      SECURITY.              CONFIDENTIAL - CLINICAL AUDIT DATA,
002200                             RESTRICT ACCESS TO NAMED STAFF ONLY.
002300***
002400      REMARKS.               SCREENING BATCH START-OF-RUN STAMP.
002500                             CALLED ONCE BY CF100 BEFORE THE FIRST
002600                             ANSWER RECORD IS READ.  RETURNS THE
002700                             RUN'S DATE/TIME AS A PRINTABLE
002800                             CCYY-MM-DD HH:MM:SS STRING FOR USE ON
002900                             EVERY AUDIT RECORD WRITTEN THIS RUN.
003000*****
003100*
003200* CHANGES:
003300* 01/02/84 JRS -        CREATED, LIFTED FROM THE START-OF-DAY
003400*                       PATTERN USED ACROSS THE SUITE.
003500* 15/09/91 HS  -        FOUR-DIGIT YEAR ADOPTED AHEAD OF THE
003600*                       TURN OF THE CENTURY - SEE NOTE BELOW.
003700* 03/01/99 JRS -        Y2K: WS-CCYY NOW TAKEN DIRECT FROM
003800*                       CURRENT-DATE, NO WINDOWING ARITHMETIC
003900*                       OF ANY KIND IS PERFORMED IN THIS MODULE.
004000* 11/11/05 HS  -        STAMP FORMAT FIXED AT CCYY-MM-DD
004100*                       HH:MM:SS TO MATCH THE AUDIT FILE LAYOUT
004200*                       EXACTLY, TRAILING HUNDREDTHS DROPPED.
004300*
004400  ENVIRONMENT              DIVISION.
004500*===============================
004600*
004700  COPY  "ENVDIV.COB".
004800  INPUT-OUTPUT             SECTION.
004900*------------------------------
005000*
005100  DATA                     DIVISION.
005200*===============================
005300  WORKING-STORAGE SECTION.
005400*----------------------
005500*
005600* 15/09/91 HS - WSA-Date/WSB-Time pair lifted from the
005700*               Start-Of-Day pattern used across the suite -
005800*               ACCEPT FROM DATE YYYYMMDD gives the four-digit
005900*               year straight off the system clock.
006000*
006100  01  WSA-Date.
006200      03  WSA-CCYY           PIC 9(04).
006300      03  WSA-MM             PIC 9(02).
006400      03  WSA-DD             PIC 9(02).
006500  01  WSA-Date9  REDEFINES WSA-Date    PIC 9(08).
006600  01  WSB-Time.
006700      03  WSB-HH             PIC 9(02).
006800      03  WSB-MIN            PIC 9(02).
006900      03  WSB-SS             PIC 9(02).
007000      03  FILLER             PIC X(02).
007100  01  WSB-Time-R  REDEFINES WSB-Time.
007200      03  WSB-HHMMSS         PIC 9(06).
007300      03  FILLER             PIC X(02).
007400*
007500* 11/11/05 HS - stamp built up in punctuated groups then
007600*               overlaid as one string for the LINKAGE move.
007700*
007800  01  WS-STAMP-GROUPS.
007900      03  WS-SG-DATE.
008000          05  WS-SG-CCYY     PIC 9(04).
008100          05  WS-SG-DASH1    PIC X      VALUE "-".
008200          05  WS-SG-MM       PIC 9(02).
008300          05  WS-SG-DASH2    PIC X      VALUE "-".
008400          05  WS-SG-DD       PIC 9(02).
008500      03  WS-SG-GAP          PIC X      VALUE SPACE.
008600      03  WS-SG-TIME.
008700          05  WS-SG-HH       PIC 9(02).
008800          05  WS-SG-COL1     PIC X      VALUE ":".
008900          05  WS-SG-MIN      PIC 9(02).
009000          05  WS-SG-COL2     PIC X      VALUE ":".
009100          05  WS-SG-SS       PIC 9(02).
009200  01  WS-STAMP-GROUPS-R  REDEFINES WS-STAMP-GROUPS.
009300      03  WS-STAMP-RAW       PIC X(19).
009400*
009500*
009600  LINKAGE                  SECTION.
009700*------------------------------
009800*
009900********
010000* CF000 *
010100********
010200*
010300  01  CF000-WS.
010400      03  L-RUN-TIMESTAMP     PIC X(19).
010500      03  FILLER              PIC X(01).
010600*
010700  PROCEDURE DIVISION USING CF000-WS.
010800*=================================
010900*
011000* 03/01/99 JRS - pull the run date/time straight off the
011100*                operating-system clock, no windowing, no
011200*                stored century switch.
011300*
011400      ACCEPT   WSA-Date  FROM DATE YYYYMMDD.
011500      ACCEPT   WSB-Time  FROM TIME.
011600*
011700      MOVE     WSA-CCYY      TO WS-SG-CCYY.
011800      MOVE     WSA-MM        TO WS-SG-MM.
011900      MOVE     WSA-DD        TO WS-SG-DD.
012000      MOVE     WSB-HH        TO WS-SG-HH.
012100      MOVE     WSB-MIN       TO WS-SG-MIN.
012200      MOVE     WSB-SS        TO WS-SG-SS.
012300*
012400      MOVE     WS-STAMP-RAW  TO L-RUN-TIMESTAMP.
012500*
012600  CF000-MAIN-EXIT.
012700      EXIT     PROGRAM.

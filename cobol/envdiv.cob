000100********************************************
000200*                                          *
000300* COMMON ENVIRONMENT DIVISION ENTRIES      *
000400*   COPIED INTO EVERY CF SCREENING PROGRAM  *
000500********************************************
000600*
000700* 05/11/78 VBC - CREATED FOR COMMON CONFIG.
000800* 14/03/81 VBC - ADDED UPSI-0 TEST SWITCH
000900*                FOR RUN-TIME TRACE FLAG.
001000* 22/09/93 JW  - ADDED GJ-CODE/GJ-ANSWER CLASS TESTS FOR
001100*                SYMPTOM CODE VALIDATION, SEE CF100.
001200* 11/02/99 VBC - Y2K: NO DATE FIELDS HELD
001300*                HERE, NOTHING TO CHANGE.
001400* 12/04/14 HS  - GJ-CODE/GJ-ANSWER REMOVED - CF100 NEVER CAME
001500*                TO USE THEM, SYMPTOM CODES ARE FIXED BY
001600*                ANSWER POSITION AND SEVERITY IS ALREADY
001700*                CHECKED IN FULL BY AA052-CHECK-ONE-ANSWER.
001800*
001900  CONFIGURATION           SECTION.
002000  SOURCE-COMPUTER.        IBM-4341.
002100  OBJECT-COMPUTER.        IBM-4341.
002200  SPECIAL-NAMES.
002300      C01 IS TOP-OF-FORM
002400      SWITCH UPSI-0 IS CF-TRACE-SW
002500          ON STATUS IS CF-TRACE-ON
002600          OFF STATUS IS CF-TRACE-OFF.

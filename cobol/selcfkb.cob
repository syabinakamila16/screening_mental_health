000100* VSCREEN KNOWLEDGE BASE FILE - SELECT CLAUSE
000200* EXPERT RULES, ONE PER SYMPTOM/CONDITION PAIR
000300* 02/11/81 VBC - CREATED.
000400* 19/04/97 RK  - ADDED FILE STATUS CLAUSE.
000500  SELECT CF-KB-FILE ASSIGN TO CFKBFILE
000600         ORGANIZATION LINE SEQUENTIAL
000700         STATUS       CF-KB-STATUS.

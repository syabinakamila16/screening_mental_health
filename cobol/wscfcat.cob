000100********************************************
000200*                                          *
000300*  SEVERITY CATEGORY / DESCRIPTION /        *
000400*  RECOMMENDATION TABLES FOR AA090-CLASSIFY *
000500********************************************
000600*  THRESHOLD BANDS ARE IDENTICAL FOR ALL 3
000700*  CONDITIONS - ONLY THE TEXT DIFFERS. BANDS
000800*  HELD HIGH TO LOW FOR A SIMPLE FIRST-FIT
000900*  SEARCH IN AA090-CLASSIFY.
001000*
001100* 09/11/81 VBC - CREATED.
001200* 05/06/94 VBC - RECOMMENDATION WIDENED TO
001300*                X(78), LONGEST TEXT WAS
001400*                TRUNCATING AT X(60).
001500* 12/02/01 SF  - Y2K REVIEW - NO DATE DATA
001600*                HELD IN THIS COPYBOOK.
001700*
001800  01  WSC-THRESHOLD-TABLE.
001900      03  FILLER.
002000          05  PIC X(12) VALUE "SANGAT BERAT".
002100          05  PIC S9(3)V9(2) COMP-3
002200                              VALUE 97.00.
002300      03  FILLER.
002400          05  PIC X(12) VALUE "BERAT       ".
002500          05  PIC S9(3)V9(2) COMP-3
002600                              VALUE 88.00.
002700      03  FILLER.
002800          05  PIC X(12) VALUE "SEDANG      ".
002900          05  PIC S9(3)V9(2) COMP-3
003000                              VALUE 80.00.
003100      03  FILLER.
003200          05  PIC X(12) VALUE "RINGAN      ".
003300          05  PIC S9(3)V9(2) COMP-3
003400                              VALUE 40.00.
003500      03  FILLER.
003600          05  PIC X(12) VALUE "NORMAL      ".
003700          05  PIC S9(3)V9(2) COMP-3
003800                              VALUE -999.99.
003900  01  WSC-THR-REDEF REDEFINES WSC-THRESHOLD-TABLE.
004000      03  WSC-THR-GRP OCCURS 5 TIMES
004100                      INDEXED BY WSC-T-IX.
004200          05  WSC-THR-CATEGORY    PIC X(12).
004300          05  WSC-THR-LOW
004400                      PIC S9(3)V9(2) COMP-3.
004500*
004600* PER-CONDITION DESCRIPTION / RECOMMENDATION
004700* TEXT, SANGAT BERAT DOWN TO NORMAL, SAME
004800* ORDER AS WSC-THRESHOLD-TABLE ABOVE. TEXTS
004900* TAKEN FROM THE DASS-21 SYMPTOM / CARE
005000* GUIDANCE SHEET, BAHASA INDONESIA, AND MUST
005100* NOT BE PARAPHRASED WHEN AMENDED.
005200*
005300  01  WSC-TEXT-TABLE.
005400      03  FILLER.
005500          05  PIC X(10) VALUE "DEPRESI   ".
005600          05  FILLER.
005700              07  PIC X(12) VALUE
005800                      "SANGAT BERAT".
005900              07  PIC X(40) VALUE
006000                      "Pikiran bunuh diri, putus asa".
006100              07  PIC X(78) VALUE
006200                      "Segera hubungi psikiater/layanan darurat; "
006300                      & "pendampingan keluarga.".
006400          05  FILLER.
006500              07  PIC X(12) VALUE
006600                      "BERAT       ".
006700              07  PIC X(40) VALUE
006800                      "Sedih mendalam, menarik diri".
006900              07  PIC X(78) VALUE
007000                      "Konsultasi psikiater/psikolog; rencana kes"
007100                      & "elamatan; dukungan sosial intensif.".
007200          05  FILLER.
007300              07  PIC X(12) VALUE
007400                      "SEDANG      ".
007500              07  PIC X(40) VALUE
007600                      "Sedih terus-menerus, motivasi turun".
007700              07  PIC X(78) VALUE
007800                      "Konseling psikolog; aktivitas terstruktur;"
007900                      & " sleep hygiene.".
008000          05  FILLER.
008100              07  PIC X(12) VALUE
008200                      "RINGAN      ".
008300              07  PIC X(40) VALUE
008400                      "Mood menurun sesekali".
008500              07  PIC X(78) VALUE
008600                      "Olahraga ringan; jadwal tidur teratur; jou"
008700                      & "rnaling.".
008800          05  FILLER.
008900              07  PIC X(12) VALUE
009000                      "NORMAL      ".
009100              07  PIC X(40) VALUE
009200                      "Tidak menunjukkan gangguan signifikan".
009300              07  PIC X(78) VALUE
009400                      "Pertahankan gaya hidup sehat; monitoring j"
009500                      & "ika ada stresor baru.".
009600      03  FILLER.
009700          05  PIC X(10) VALUE "KECEMASAN ".
009800          05  FILLER.
009900              07  PIC X(12) VALUE
010000                      "SANGAT BERAT".
010100              07  PIC X(40) VALUE
010200                      "Serangan panik / takut intens".
010300              07  PIC X(78) VALUE
010400                      "Psikiater/psikolog segera; teknik groundin"
010500                      & "g; evaluasi obat.".
010600          05  FILLER.
010700              07  PIC X(12) VALUE
010800                      "BERAT       ".
010900              07  PIC X(40) VALUE
011000                      "Gelisah kuat, sulit bernapas".
011100              07  PIC X(78) VALUE
011200                      "Terapi kognitif-perilaku; latihan pernapas"
011300                      & "an; konsultasi dokter.".
011400          05  FILLER.
011500              07  PIC X(12) VALUE
011600                      "SEDANG      ".
011700              07  PIC X(40) VALUE
011800                      "Gemetar, tegang, waspada".
011900              07  PIC X(78) VALUE
012000                      "Relaksasi terjadwal; CBT; batasi kafein/ga"
012100                      & "dget malam.".
012200          05  FILLER.
012300              07  PIC X(12) VALUE
012400                      "RINGAN      ".
012500              07  PIC X(40) VALUE
012600                      "Gugup, waspada berlebihan".
012700              07  PIC X(78) VALUE
012800                      "Relaksasi, aktivitas fisik ringan, sleep h"
012900                      & "ygiene.".
013000          05  FILLER.
013100              07  PIC X(12) VALUE
013200                      "NORMAL      ".
013300              07  PIC X(40) VALUE
013400                      "Tidak menunjukkan gangguan signifikan".
013500              07  PIC X(78) VALUE
013600                      "Lanjutkan pola hidup sehat; kontrol jika k"
013700                      & "eluhan muncul.".
013800      03  FILLER.
013900          05  PIC X(10) VALUE "STRES     ".
014000          05  FILLER.
014100              07  PIC X(12) VALUE
014200                      "SANGAT BERAT".
014300              07  PIC X(40) VALUE
014400                      "Burnout/gangguan fungsi".
014500              07  PIC X(78) VALUE
014600                      "Pertimbangkan cuti; dukungan profesional; "
014700                      & "atur beban kerja.".
014800          05  FILLER.
014900              07  PIC X(12) VALUE
015000                      "BERAT       ".
015100              07  PIC X(40) VALUE
015200                      "Tekanan tinggi, sulit rileks".
015300              07  PIC X(78) VALUE
015400                      "Konseling; manajemen waktu; latihan relaks"
015500                      & "asi intensif.".
015600          05  FILLER.
015700              07  PIC X(12) VALUE
015800                      "SEDANG      ".
015900              07  PIC X(40) VALUE
016000                      "Cemas soal tugas, ketegangan otot".
016100              07  PIC X(78) VALUE
016200                      "Prioritaskan tugas; peregangan; micro-brea"
016300                      & "k terjadwal.".
016400          05  FILLER.
016500              07  PIC X(12) VALUE
016600                      "RINGAN      ".
016700              07  PIC X(40) VALUE
016800                      "Mudah lelah, tegang ringan".
016900              07  PIC X(78) VALUE
017000                      "Mindfulness; olahraga ringan; batasi lembu"
017100                      & "r/gadget malam.".
017200          05  FILLER.
017300              07  PIC X(12) VALUE
017400                      "NORMAL      ".
017500              07  PIC X(40) VALUE
017600                      "Tidak menunjukkan gangguan signifikan".
017700              07  PIC X(78) VALUE
017800                      "Jaga keseimbangan kerja-istirahat; tidur c"
017900                      & "ukup.".
018000  01  WSC-TEXT-REDEF REDEFINES WSC-TEXT-TABLE.
018100      03  WSC-TEXT-GRP OCCURS 3 TIMES
018200                      INDEXED BY WSC-X-IX.
018300          05  WSC-TEXT-COND       PIC X(10).
018400          05  WSC-TEXT-CAT-GRP OCCURS 5 TIMES
018500                      INDEXED BY WSC-Y-IX.
018600              07  WSC-TEXT-CATEGORY  PIC X(12).
018700              07  WSC-TEXT-DESC      PIC X(40).
018800              07  WSC-TEXT-RECO      PIC X(78).

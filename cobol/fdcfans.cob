000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR ANSWER FILE       *
000400*     ONE SCREENING REQUEST PER RECORD     *
000500********************************************
000600*  RECORD LENGTH 50 BYTES (8 + 21 * 2).
000700*  ANS-ANSWER (NN) HOLDS THE REPLY FOR
000800*  SYMPTOM GNN WHERE NN IS THE SUBSCRIPT,
000900*  I.E. ANS-ANSWER (1) IS FOR G01 ETC.
001000*
001100* 03/11/81 VBC - CREATED.
001200* 14/06/95 PN  - CONFIRMED 21-SYMPTOM
001300*                LAYOUT AGAINST KB FILE.
001400*
001500  FD  CF-ANS-FILE.
001600  01  CF-ANSWER-RECORD.
001700      03  ANS-SCREEN-ID       PIC X(08).
001800      03  ANS-ANSWER          PIC X(02)
001900                              OCCURS 21.

000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR AUDIT FILE        *
000400*     ONE RECORD PER SCREENING, PROCESSED  *
000500*     OR REJECTED                          *
000600********************************************
000700*  RECORD LENGTH 46 BYTES, LINE SEQUENTIAL.
000800*
000900* 06/11/81 VBC - CREATED.
001000* 14/12/93 VBC - WIDENED TIMESTAMP TO X(19)
001100*                TO HOLD HH:MM:SS AS WELL
001200*                AS THE RUN DATE.
001300*
001400  FD  CF-AUD-FILE.
001500  01  CF-AUDIT-RECORD.
001600      03  AUD-SCREEN-ID       PIC X(08).
001700      03  AUD-TIMESTAMP       PIC X(19).
001800      03  AUD-PCT-DEP         PIC S9(3)V9(2)
001900                      SIGN LEADING SEPARATE.
002000      03  AUD-PCT-KEC         PIC S9(3)V9(2)
002100                      SIGN LEADING SEPARATE.
002200      03  AUD-PCT-STR         PIC S9(3)V9(2)
002300                      SIGN LEADING SEPARATE.
002400      03  AUD-STATUS          PIC X(01).

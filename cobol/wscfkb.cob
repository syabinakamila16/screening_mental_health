000100********************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE KNOWLEDGE BASE  *
000400*     TABLE BUILT AT AA020 FROM CF-KB-FILE *
000500********************************************
000600*  3 CONDITIONS, UP TO 21 RULES EACH, PLUS
000700*  THE UNION SET OF VALID SYMPTOM CODES.
000800*
000900* 08/11/81 VBC - CREATED.
001000* 17/05/90 VBC - WSK-ENTRY-CF MOVED TO
001100*                COMP-3 FOR FOLD PRECISION,
001200*                WAS DISPLAY, TOO SLOW.
001300* 03/09/96 RK  - ADDED VALID-SYMPTOM UNION
001400*                TABLE FOR AA050 CHECKS.
001500* 05/03/84 JRS - ADDED INDEXED BY TO THE
001600*                VALID-SYMPTOM TABLE FOR CF100.
001700*
001800  77  WC-DEPRESI              PIC 9 VALUE 1.
001900  77  WC-KECEMASAN            PIC 9 VALUE 2.
002000  77  WC-STRES                PIC 9 VALUE 3.
002100*
002200  01  WSK-KB-TABLES.
002300      03  WSK-COND-TABLE OCCURS 3 TIMES
002400                       INDEXED BY WSK-C-IX.
002500          05  WSK-COND-NAME   PIC X(10).
002600          05  WSK-COND-COUNT  PIC 99 COMP.
002700          05  WSK-COND-ENTRY  OCCURS 21 TIMES
002800                       INDEXED BY WSK-E-IX.
002900              07  WSK-ENT-SYMPTOM  PIC X(03).
003000              07  WSK-ENT-CF
003100                      PIC S9V9(8) COMP-3.
003200      03  WSK-VALID-COUNT     PIC 99 COMP.
003300      03  WSK-VALID-SYMPTOM   PIC X(03)
003400                       OCCURS 63 TIMES
003500                       INDEXED BY WSK-V-IX.
003600      03  FILLER              PIC X(01).

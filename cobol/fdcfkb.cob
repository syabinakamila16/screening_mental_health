000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR KB FILE           *
000400*     EXPERT CERTAINTY-FACTOR RULES        *
000500********************************************
000600*  RECORD LENGTH 19 BYTES, LINE SEQUENTIAL.
000700*
000800* 02/11/81 VBC - CREATED.
000900* 30/07/92 VBC - ADDED SIGN LEADING SEPARATE
001000*                ON KB-CF SO A MINUS EXPERT
001100*                WEIGHTING PRINTS CORRECTLY.
001200*
001300  FD  CF-KB-FILE.
001400  01  CF-KB-RECORD.
001500      03  KB-SYMPTOM          PIC X(03).
001600      03  KB-DISEASE          PIC X(10).
001700      03  KB-CF               PIC S9V9(4)
001800                      SIGN LEADING SEPARATE.

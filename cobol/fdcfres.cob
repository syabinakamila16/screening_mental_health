000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR RESULT FILE       *
000400*     ONE RECORD PER CONDITION SCORED,     *
000500*     3 PER PROCESSED SCREENING             *
000600********************************************
000700*  RECORD LENGTH 36 BYTES, LINE SEQUENTIAL.
000800*
000900* 05/11/81 VBC - CREATED.
001000* 21/01/90 VBC - RES-PCT MADE SIGN LEADING
001100*                SEPARATE, A NEGATIVE FOLD
001200*                RESULT IS POSSIBLE.
001300*
001400  FD  CF-RES-FILE.
001500  01  CF-RESULT-RECORD.
001600      03  RES-SCREEN-ID       PIC X(08).
001700      03  RES-DISEASE         PIC X(10).
001800      03  RES-PCT             PIC S9(3)V9(2)
001900                      SIGN LEADING SEPARATE.
002000      03  RES-KATEGORI        PIC X(12).

000100***************************************************************
000200*                                                              *
000300*           C F   E V I D E N C E   C O M B I N A T I O N      *
000400*                   ( MYCIN FOLD RULE )                        *
000500*                                                              *
000600***************************************************************
000700*
000800  IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100***
001200       PROGRAM-ID.           CFCALC.
001300***
001400      AUTHOR.                J R SUBANDI.
001500***
001600      INSTALLATION.          KLINIK JIWA SEJAHTERA, DATA CENTRE.
001700***
001800      DATE-WRITTEN.          14/02/1984.
001900***
002000      DATE-COMPILED.         14/02/1984.
002100***
002200      SECURITY.              CONFIDENTIAL - SCREENING RESULTS ARE
002300                             CLINICAL DATA, RESTRICT LISTINGS.
002400***
002500      REMARKS.               CERTAINTY-FACTOR FOLD.  CALLED ONCE
002600                             PER CONDITION BY CF100 WITH THE
002700                             ORDERED SET OF PER-SYMPTOM EVIDENCE
002800                             CFS ALREADY COMPUTED (CF-USER TIMES
002900                             CF-EXPERT) AND RETURNS THE SINGLE
003000                             FOLDED CF FOR THE CONDITION.
003100*****
003200*
003300* CHANGES:
003400* 14/02/84 JRS -        CREATED FOR THE DASS SCREENING SUITE.
003500* 02/09/87 JRS -        OPPOSITE-SIGN FOLD DIVIDE-BY-ZERO TRAPPED
003600*                       AFTER A BAD KB RECORD DROVE C AND N TO
003700*                       +1 AND -1 ON THE SAME RUN.
003800* 19/05/91 HS  -        ADDED TRACE DUMP FIELDS GATED ON UPSI-0 SO
003900*                       A FOLD CAN BE REPLAYED BY HAND WHEN A
004000*                       CLINICIAN QUERIES A PERCENTAGE.
004100* 30/11/98 JRS -        Y2K REVIEW - NO DATE FIELDS HELD OR USED
004200*                       IN THIS SUBPROGRAM, NOTHING TO CHANGE.
004300* 08/04/03 HS  -        RE-CHECKED ROUNDING OF CB-MIN-ABS AGAINST
004400*                       THE KNOWLEDGE-BASE TEST DECK, NO FAULT
004500*                       FOUND.
004600*
004700  ENVIRONMENT              DIVISION.
004800*===============================
004900*
005000  COPY  "ENVDIV.COB".
005100  INPUT-OUTPUT             SECTION.
005200*------------------------------
005300*
005400  DATA                     DIVISION.
005500*===============================
005600  WORKING-STORAGE SECTION.
005700*----------------------
005800*
005900  01  CB-FOLD-WORK.
006000      03  CB-C-VALUE          PIC S9V9(8) COMP-3.
006100      03  CB-N-VALUE          PIC S9V9(8) COMP-3.
006200      03  CB-ABS-C            PIC S9V9(8) COMP-3.
006300      03  CB-ABS-N            PIC S9V9(8) COMP-3.
006400      03  CB-MIN-ABS          PIC S9V9(8) COMP-3.
006500      03  CB-DENOM            PIC S9V9(8) COMP-3.
006600      03  FILLER              PIC X(01).
006700*
006800* Raw-byte trace views, dumped only when CF-TRACE-ON so a fold
006900* can be replayed off a listing without re-running the batch.
007000*
007100  01  CB-TRACE-FOLD-INPUTS.
007200      03  CB-TR-C             PIC S9(1)V9(8).
007300      03  CB-TR-N             PIC S9(1)V9(8).
007400  01  CB-TRACE-FOLD-REDEF  REDEFINES CB-TRACE-FOLD-INPUTS.
007500      03  CB-TR-FOLD-BYTES    PIC X(20).
007600*
007700  01  CB-TRACE-MIXED-WORK.
007800      03  CB-TR-ABS-C         PIC S9(1)V9(8).
007900      03  CB-TR-ABS-N         PIC S9(1)V9(8).
008000      03  CB-TR-DENOM         PIC S9(1)V9(8).
008100  01  CB-TRACE-MIXED-REDEF REDEFINES CB-TRACE-MIXED-WORK.
008200      03  CB-TR-MIXED-BYTES   PIC X(30).
008300*
008400  01  CB-TRACE-RESULT.
008500      03  CB-TR-TOTAL         PIC S9(1)V9(8).
008600      03  FILLER              PIC X(01).
008700  01  CB-TRACE-RESULT-REDEF REDEFINES CB-TRACE-RESULT.
008800      03  CB-TR-RESULT-BYTES  PIC X(11).
008900*
009000  01  CB-TRACE-LINE           PIC X(40).
009100*
009200  LINKAGE                  SECTION.
009300*------------------------------
009400*
009500**********
009600* CFCALC *
009700**********
009800*
009900  01  CB-FOLD-WS.
010000      03  CB-COUNT            PIC 9(2)    COMP.
010100      03  CB-EVIDENCE-TABLE.
010200          05  CB-EVIDENCE     PIC S9V9(8) COMP-3 OCCURS 21 TIMES
010300                              INDEXED BY CB-E-IX.
010400      03  CB-TOTAL-CF         PIC S9V9(8) COMP-3.
010500      03  FILLER              PIC X(01).
010600*
010700  PROCEDURE DIVISION USING CB-FOLD-WS.
010800*==================================
010900*
011000* 14/02/84 JRS - No evidence answered for this condition, CF
011100*                total is defined as zero per the screening
011200*                rule book.
011300      IF       CB-COUNT = ZERO
011400               MOVE     ZERO    TO CB-TOTAL-CF
011500               GO TO    CB-MAIN-EXIT.
011600*
011700      SET      CB-E-IX TO 1.
011800      MOVE     CB-EVIDENCE (CB-E-IX)  TO CB-TOTAL-CF.
011900*
012000      IF       CB-COUNT = 1
012100               GO TO    CB-MAIN-EXIT.
012200*
012300      PERFORM  CB-FOLD-LOOP THRU CB-FOLD-LOOP-EXIT
012400               VARYING CB-E-IX FROM 2 BY 1
012500               UNTIL   CB-E-IX > CB-COUNT.
012600*
012700      GO       TO CB-MAIN-EXIT.
012800*
012900*********************************************
013000*   One fold step - C is the running total,  *
013100*   N is the next symptom's evidence CF.     *
013200*********************************************
013300*
013400  CB-FOLD-LOOP.
013500      MOVE     CB-TOTAL-CF             TO CB-C-VALUE.
013600      MOVE     CB-EVIDENCE (CB-E-IX)   TO CB-N-VALUE.
013700*
013800      IF       CF-TRACE-ON
013900               MOVE  CB-C-VALUE TO CB-TR-C
014000               MOVE  CB-N-VALUE TO CB-TR-N
014100               MOVE  CB-TR-FOLD-BYTES TO CB-TRACE-LINE
014200               DISPLAY CB-TRACE-LINE.
014300*
014400      IF       CB-C-VALUE NOT < ZERO AND CB-N-VALUE NOT < ZERO
014500               GO TO    CB-FOLD-BOTH-POS.
014600*
014700      IF       CB-C-VALUE NOT > ZERO AND CB-N-VALUE NOT > ZERO
014800               GO TO    CB-FOLD-BOTH-NEG.
014900*
015000      GO       TO CB-FOLD-MIXED.
015100*
015200* 02/09/87 JRS - both-positive and both-negative bands, per
015300*                the MYCIN combination rule book.
015400*
015500  CB-FOLD-BOTH-POS.
015600      COMPUTE  CB-TOTAL-CF ROUNDED =
015700               CB-C-VALUE + CB-N-VALUE * (1 - CB-C-VALUE).
015800      GO       TO CB-FOLD-LOOP-EXIT.
015900*
016000  CB-FOLD-BOTH-NEG.
016100      COMPUTE  CB-TOTAL-CF ROUNDED =
016200               CB-C-VALUE + CB-N-VALUE * (1 + CB-C-VALUE).
016300      GO       TO CB-FOLD-LOOP-EXIT.
016400*
016500* 02/09/87 JRS - opposite signs - denominator trapped at zero
016600*                after the field trouble note above.
016700*
016800  CB-FOLD-MIXED.
016900      IF       CB-C-VALUE < ZERO
017000               COMPUTE CB-ABS-C = CB-C-VALUE * -1
017100      ELSE
017200               MOVE    CB-C-VALUE TO CB-ABS-C.
017300*
017400      IF       CB-N-VALUE < ZERO
017500               COMPUTE CB-ABS-N = CB-N-VALUE * -1
017600      ELSE
017700               MOVE    CB-N-VALUE TO CB-ABS-N.
017800*
017900      IF       CB-ABS-C < CB-ABS-N
018000               MOVE    CB-ABS-C   TO CB-MIN-ABS
018100      ELSE
018200               MOVE    CB-ABS-N   TO CB-MIN-ABS.
018300*
018400      COMPUTE  CB-DENOM = 1 - CB-MIN-ABS.
018500*
018600      IF       CF-TRACE-ON
018700               MOVE  CB-ABS-C TO CB-TR-ABS-C
018800               MOVE  CB-ABS-N TO CB-TR-ABS-N
018900               MOVE  CB-DENOM TO CB-TR-DENOM
019000               MOVE  CB-TR-MIXED-BYTES TO CB-TRACE-LINE
019100               DISPLAY CB-TRACE-LINE.
019200*
019300      IF       CB-DENOM = ZERO
019400               MOVE     ZERO TO CB-TOTAL-CF
019500      ELSE
019600               COMPUTE  CB-TOTAL-CF ROUNDED =
019700                        (CB-C-VALUE + CB-N-VALUE) / CB-DENOM.
019800*
019900  CB-FOLD-LOOP-EXIT.  EXIT.
020000*
020100  CB-MAIN-EXIT.
020200      IF       CF-TRACE-ON
020300               MOVE  CB-TOTAL-CF TO CB-TR-TOTAL
020400               MOVE  CB-TR-RESULT-BYTES TO CB-TRACE-LINE
020500               DISPLAY CB-TRACE-LINE.
020600      EXIT     PROGRAM.

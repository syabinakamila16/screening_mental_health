000100* SCREENING RESULT FILE - SELECT CLAUSE
000200* THREE RECORDS WRITTEN PER SCREENING
000300* 05/11/81 VBC - CREATED.
000400  SELECT CF-RES-FILE ASSIGN TO CFRESFIL
000500         ORGANIZATION LINE SEQUENTIAL
000600         STATUS       CF-RES-STATUS.

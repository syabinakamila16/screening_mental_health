000100* SCREENING REPORT PRINT FILE - SELECT
000200* 07/11/81 VBC - CREATED.
000300  SELECT CF-PRT-FILE ASSIGN TO CFPRTFIL
000400         ORGANIZATION LINE SEQUENTIAL
000500         STATUS       CF-PRT-STATUS.

000100********************************************
000200*                                          *
000300*  PRINT FILE FOR THE SCREENING REPORT     *
000400*     80-COLUMN PORTRAIT PRINT LINE        *
000500********************************************
000600*
000700* 07/11/81 VBC - CREATED.
000800* 05/03/84 JRS - REPORT WRITER ADOPTED FOR THE
000900*                SCREENING REPORT, SEE CF100.
001000*
001100  FD  CF-PRT-FILE
001200      REPORTS ARE CF-SCREENING-REPORT.

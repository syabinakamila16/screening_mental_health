000100* AUDIT TRAIL FILE - SELECT CLAUSE
000200* APPENDED TO (EXTEND), ONE REC/SCREENING
000300* 06/11/81 VBC - CREATED.
000400* 02/02/92 VBC - CHGD TO LINE SEQUENTIAL SO
000500*                EXTEND MODE IS PORTABLE.
000600  SELECT CF-AUD-FILE ASSIGN TO CFAUDFIL
000700         ORGANIZATION LINE SEQUENTIAL
000800         STATUS       CF-AUD-STATUS.

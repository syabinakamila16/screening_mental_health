000100***************************************************************
000200*                                                              *
000300*         A U D I T   T R A I L   A P P E N D   M O D U L E    *
000400*                                                              *
000500***************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000***
001100       PROGRAM-ID.           CFAUDIT.
001200***
001300      AUTHOR.                H SUSANTI.
001400***
001500      INSTALLATION.          KLINIK JIWA SEJAHTERA, DATA CENTRE.
001600***
001700      DATE-WRITTEN.          21/02/1984.
001800***
001900      DATE-COMPILED.         21/02/1984.
002000***
002100      SECURITY.              CONFIDENTIAL - CLINICAL AUDIT DATA,
002200                             RESTRICT ACCESS TO NAMED STAFF ONLY.
002300***
002400      REMARKS.               AUDIT FILE APPEND HANDLER, CALLED BY
002500                             CF100 ONCE PER SCREENING.  FUNCTION
002600                             CODE I OPENS THE TRAIL EXTEND AT
002700                             START OF RUN, W APPENDS ONE RECORD,
002800                             T CLOSES AT END OF RUN.  ANY I/O
002900                             FAILURE IS RETURNED TO THE CALLER,
003000                             NEVER ABSORBED HERE - CF100 DECIDES
003100                             WHETHER TO ABEND.
003200*****
003300*
003400* CHANGES:
003500* 21/02/84 JRS -        CREATED, MODELLED ON THE PASS-WORD ENCODER
003600*                       CALLING PATTERN ALREADY IN USE HERE.
003700* 04/07/89 HS  -        ADDED FILE-STATUS CLASS-DIGIT CHECK, A
003800*                       STRAIGHT = "00" TEST MISSED THE DISC-FULL
003900*                       CONDITION REPORTED AS STATUS 34.
004000*                       FOR CLASS 9 I/O BOTH DIGITS MATTER SO THE
004100*                       CLASS TEST ALONE IS NOT ENOUGH THERE.
004200* 12/08/95 JRS -        TRACE DUMP OF THE AUDIT RECORD ADDED,
004300*                       GATED ON UPSI-0, TO HELP THE HELPDESK
004400*                       CONFIRM WHAT WAS ACTUALLY WRITTEN.
004500* 02/12/98 HS  -        Y2K REVIEW - AUD-TIMESTAMP IS A CCYY-MM-DD
004600*                       STRING BUILT BY CF000, NOTHING TO CHANGE
004700*                       HERE.
004800* 17/03/04 JRS -        UNKNOWN FUNCTION CODE NOW RETURNS 99
004900*                       RATHER THAN FALLING THROUGH TO CLOSE -
005000*                       A TYPO IN A TEST HARNESS CLOSED THE FILE
005100*                       MID-RUN.
005200*
005300  ENVIRONMENT              DIVISION.
005400*===============================
005500*
005600  COPY  "ENVDIV.COB".
005700  INPUT-OUTPUT             SECTION.
005800*------------------------------
005900  FILE-CONTROL.
006000      COPY  "SELCFAUD.COB".
006100*
006200  DATA                     DIVISION.
006300*===============================
006400  FILE                     SECTION.
006500*-----------------------------
006600      COPY  "FDCFAUD.COB".
006700*
006800  WORKING-STORAGE SECTION.
006900*----------------------
007000*
007100* 04/07/89 HS - Status class digit check.  Class 0 is always
007200*               successful regardless of the second digit; class
007300*               9 (GnuCobol/vendor-extension) needs both digits
007400*               checked as not every 9x code is fatal to us.
007500*
007600  01  CA-STATUS-CHECK.
007700      03  CA-ST-CLASS        PIC X.
007800      03  CA-ST-DETAIL       PIC X.
007900  01  CA-STATUS-CHECK-R  REDEFINES CA-STATUS-CHECK.
008000      03  CA-ST-WHOLE        PIC X(02).
008100*
008200* 12/08/95 JRS - Raw-byte trace view of the record just built,
008300*                dumped only when CF-TRACE-ON.
008400*
008500  01  CA-TRACE-RECORD.
008600      03  CA-TR-SCREEN-ID    PIC X(08).
008700      03  CA-TR-TIMESTAMP    PIC X(19).
008800      03  CA-TR-PCTS         PIC X(18).
008900      03  CA-TR-STATUS       PIC X(01).
009000  01  CA-TRACE-RECORD-R  REDEFINES CA-TRACE-RECORD.
009100      03  CA-TR-BYTES        PIC X(46).
009200*
009300* 17/03/04 JRS - Raw view of the function result for the trace
009400*                line, added with the unknown-code fix above.
009500*
009600  01  CA-RC-TRACE.
009700      03  CA-RC-DISPLAY      PIC 99.
009800  01  CA-RC-TRACE-R  REDEFINES CA-RC-TRACE.
009900      03  CA-RC-BYTES        PIC X(02).
010000*
010100  01  CA-TRACE-LINE          PIC X(60).
010200*
010300  LINKAGE                  SECTION.
010400*------------------------------
010500*
010600***********
010700* CFAUDIT *
010800***********
010900*
011000  01  CA-CALL-WS.
011100      03  CA-FUNCTION         PIC X(01).
011200          88  CA-FN-INIT      VALUE "I".
011300          88  CA-FN-WRITE     VALUE "W".
011400          88  CA-FN-TERM      VALUE "T".
011500      03  CA-AUDIT-RECORD.
011600          05  CA-SCREEN-ID    PIC X(08).
011700          05  CA-TIMESTAMP    PIC X(19).
011800          05  CA-PCT-DEP      PIC S9(3)V9(2).
011900          05  CA-PCT-KEC      PIC S9(3)V9(2).
012000          05  CA-PCT-STR      PIC S9(3)V9(2).
012100          05  CA-STATUS       PIC X(01).
012200      03  CA-RETURN-CODE      PIC S9(2) COMP.
012300      03  FILLER              PIC X(01).
012400*
012500  PROCEDURE DIVISION USING CA-CALL-WS.
012600*==================================
012700*
012800      MOVE     ZERO       TO CA-RETURN-CODE.
012900*
013000      IF       CA-FN-INIT
013100               GO TO    CA-OPEN-FILE.
013200      IF       CA-FN-WRITE
013300               GO TO    CA-WRITE-RECORD.
013400      IF       CA-FN-TERM
013500               GO TO    CA-CLOSE-FILE.
013600*
013700* 17/03/04 JRS - function code not one of I/W/T.
013800      MOVE     99         TO CA-RETURN-CODE.
013900      GO       TO CA-MAIN-EXIT.
014000*
014100  CA-OPEN-FILE.
014200      OPEN     EXTEND CF-AUD-FILE.
014300      MOVE     CF-AUD-STATUS TO CA-STATUS-CHECK.
014400      IF       CA-ST-CLASS NOT = "0"
014500               MOVE  1 TO CA-RETURN-CODE.
014600      GO       TO CA-MAIN-EXIT.
014700*
014800  CA-WRITE-RECORD.
014900      MOVE     CA-SCREEN-ID  TO AUD-SCREEN-ID.
015000      MOVE     CA-TIMESTAMP  TO AUD-TIMESTAMP.
015100      MOVE     CA-PCT-DEP    TO AUD-PCT-DEP.
015200      MOVE     CA-PCT-KEC    TO AUD-PCT-KEC.
015300      MOVE     CA-PCT-STR    TO AUD-PCT-STR.
015400      MOVE     CA-STATUS     TO AUD-STATUS.
015500*
015600      IF       CF-TRACE-ON
015700               MOVE  CA-SCREEN-ID TO CA-TR-SCREEN-ID
015800               MOVE  CA-TIMESTAMP TO CA-TR-TIMESTAMP
015900               MOVE  CA-TR-BYTES  TO CA-TRACE-LINE
016000               DISPLAY CA-TRACE-LINE.
016100*
016200      WRITE    CF-AUDIT-RECORD.
016300      MOVE     CF-AUD-STATUS TO CA-STATUS-CHECK.
016400      IF       CA-ST-CLASS NOT = "0"
016500               MOVE  2 TO CA-RETURN-CODE.
016600      GO       TO CA-MAIN-EXIT.
016700*
016800  CA-CLOSE-FILE.
016900      CLOSE    CF-AUD-FILE.
017000      MOVE     CF-AUD-STATUS TO CA-STATUS-CHECK.
017100      IF       CA-ST-CLASS NOT = "0"
017200               MOVE  3 TO CA-RETURN-CODE.
017300      GO       TO CA-MAIN-EXIT.
017400*
017500  CA-MAIN-EXIT.
017600      IF       CF-TRACE-ON
017700               MOVE  CA-RETURN-CODE TO CA-RC-DISPLAY
017800               MOVE  CA-RC-BYTES    TO CA-TRACE-LINE
017900               DISPLAY CA-TRACE-LINE.
018000      EXIT     PROGRAM.

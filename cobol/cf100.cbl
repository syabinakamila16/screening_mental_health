000100***************************************************************
000200*                                                              *
000300*     C F 1 0 0   -   M E N T A L   H E A L T H                *
000400*        S C R E E N I N G   B A T C H   D R I V E R           *
000500*                                                              *
000600***************************************************************
000700*
000800  IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100***
001200       PROGRAM-ID.           CF100.
001300***
001400      AUTHOR.                J R SUBANDI.
001500***
001600      INSTALLATION.          KLINIK JIWA SEJAHTERA, DATA CENTRE.
001700***
001800      DATE-WRITTEN.          05/03/1984.
001900***
002000      DATE-COMPILED.         05/03/1984.
002100***
002200      SECURITY.              CONFIDENTIAL - CLINICAL SCREENING
002300                             DATA, RESTRICT LISTINGS TO NAMED
002400                             CLINICAL STAFF ONLY.
002500***
002600      REMARKS.               DASS-STYLE CERTAINTY-FACTOR MENTAL
002700                             HEALTH SCREENING BATCH.  READS THE
002800                             KNOWLEDGE-BASE FILE, THEN EACH
002900                             SCREENING ANSWER RECORD, SCORES
003000                             DEPRESI/KECEMASAN/STRES VIA THE
003100                             MYCIN FOLD, WRITES THE RESULT FILE
003200                             AND REPORT, AND APPENDS ONE AUDIT
003300                             RECORD PER SCREENING.
003400***
003500      CALLED MODULES.        CF000.  (RUN TIMESTAMP)
003600                             CFCALC. (CF COMBINATION FOLD)
003700                             CFAUDIT.(AUDIT TRAIL APPEND)
003800***
003900      ERROR MESSAGES USED.
004000   SYSTEM WIDE:
004100                             CFE01.
004200   MODULE GENERAL:
004300                             CFW01, CFR01, CFR02, CFR03.
004400*****
004500*
004600* CHANGES:
004700* 05/03/84 JRS -        CREATED FOR THE DASS SCREENING SUITE,
004800*                       MODELLED ON THE CHECK/PAYMENT REGISTER
004900*                       REPORT PROGRAM ALREADY IN USE HERE.
005000* 11/09/87 JRS -        THREE-CONDITION LOOP ADDED SO A NEW
005100*                       CONDITION ONLY NEEDS A KB FILE CHANGE.
005200* 02/06/92 HS  -        EXPERT/USER CF RANGE CHECK ADDED AFTER
005300*                       A MISKEYED KB RECORD SCORED OUTSIDE
005400*                       -1 TO +1 AND WAS NOT NOTICED FOR WEEKS.
005500* 19/04/97 RK  -        FILE STATUS CHECKING TIGHTENED ON ALL
005600*                       FOUR FILES AFTER THE KB-FILE INCIDENT.
005700* 03/09/98 HS  -        Y2K: RUN TIMESTAMP NOW CCYY-MM-DD VIA
005800*                       CF000, NO 2-DIGIT YEAR HELD ANYWHERE
005900*                       IN THIS PROGRAM.
006000* 14/02/03 JRS -        SUMMARY FOOTING RE-WORKED TO SHOW ALL
006100*                       FIVE CATEGORY COUNTS PER CONDITION,
006200*                       CLINIC ASKED FOR SANGAT BERAT VISIBLE
006300*                       ON THE TOTALS PAGE.
006400* 21/11/09 RK  -        AUDIT WRITE RETRY REMOVED - ANY AUDIT
006500*                       FAILURE NOW ABENDS THE RUN IMMEDIATELY
006600*                       RATHER THAN SKIPPING THE RECORD.
006700* 08/04/14 HS  -        AA059-REJECT WAS ONLY PRINTING THE FIRST
006800*                       ACCUMULATED ERROR - A RECORD WITH BOTH A
006900*                       BAD CODE AND A BAD SEVERITY WAS SHOWING
007000*                       ONLY CFR02 ON THE REPORT.  NOW PRINTS ONE
007100*                       DETAIL LINE PER ACCUMULATED MESSAGE VIA
007200*                       THE NEW AA058-PRINT-ERROR HELPER.
007300* 17/04/14 HS  -        THE CFW01 RANGE CHECK WAS ONLY EVER RUN
007400*                       AGAINST THE EXPERT CF COMING OFF THE KB
007500*                       FILE.  AA064-SEV-LOOKUP NOW RUNS THE SAME
007600*                       CHECK AGAINST THE MAPPED USER CF AS SOON
007700*                       AS IT IS LOOKED UP, SO A BAD SEVERITY
007800*                       TABLE ENTRY GETS CAUGHT THE SAME WAY.
007900*                       ALSO FIXED AA090-UNKNOWN TO MOVE
008000*                       "TIDAK DIKETA" RATHER THAN "NORMAL" WHEN
008100*                       NO THRESHOLD ROW MATCHES THE PERCENTAGE.
008200* 21/04/14 HS  -        WS-ERROR-MSG WAS OCCURS 5 - TOO SMALL WHEN
008300*                       A KB DOES NOT COVER ALL 21 POSITIONS, EACH
008400*                       UNCOVERED ONE CAN RAISE BOTH CFR02 AND
008500*                       CFR03.  WIDENED TO 42 (21 * 2), THE TRUE
008600*                       WORST CASE, AND THE GUARD TESTS IN
008700*                       AA050-VALIDATE/AA052-CHECK-ONE-ANSWER
008800*                       RAISED FROM < 5 TO < 42 TO MATCH.  ALSO
008900*                       DROPPED WS-LAST-CAT-IX AND WS-CAT-IX-SAVE,
009000*                       TWO UNUSED FIELDS LEFT OVER FROM EARLIER
009100*                       DEVELOPMENT.
009200*
009300  ENVIRONMENT              DIVISION.
009400*===============================
009500*
009600  COPY  "ENVDIV.COB".
009700  INPUT-OUTPUT             SECTION.
009800*------------------------------
009900  FILE-CONTROL.
010000      COPY  "SELCFKB.COB".
010100      COPY  "SELCFANS.COB".
010200      COPY  "SELCFRES.COB".
010300      COPY  "SELCFPRT.COB".
010400*
010500  DATA                     DIVISION.
010600*===============================
010700  FILE                     SECTION.
010800*-----------------------------
010900      COPY  "FDCFKB.COB".
011000      COPY  "FDCFANS.COB".
011100      COPY  "FDCFRES.COB".
011200      COPY  "FDCFPRT.COB".
011300*
011400  WORKING-STORAGE SECTION.
011500*----------------------
011600      COPY  "WSCFKB.COB".
011700      COPY  "WSCFCAT.COB".
011800*
011900* 05/03/84 JRS - fixed severity-to-user-CF mapping, DASS reply
012000*                codes TS/AS/S /SS - note S  carries a trailing
012100*                space to keep every code 2 bytes wide.
012200*
012300  01  WS-SEVERITY-CF-TABLE.
012400      03  FILLER.
012500          05  PIC X(02)          VALUE "TS".
012600          05  PIC S9V9(4)        VALUE .2.
012700      03  FILLER.
012800          05  PIC X(02)          VALUE "AS".
012900          05  PIC S9V9(4)        VALUE .4.
013000      03  FILLER.
013100          05  PIC X(02)          VALUE "S ".
013200          05  PIC S9V9(4)        VALUE .6.
013300      03  FILLER.
013400          05  PIC X(02)          VALUE "SS".
013500          05  PIC S9V9(4)        VALUE .8.
013600  01  WS-SEVERITY-CF-REDEF  REDEFINES WS-SEVERITY-CF-TABLE.
013700      03  WS-SEV-GRP  OCCURS 4 TIMES INDEXED BY WS-SEV-IX.
013800          05  WS-SEV-CODE        PIC X(02).
013900          05  WS-SEV-CF          PIC S9V9(4).
014000*
014100* 11/09/87 JRS - fixed condition order, Depresi/Kecemasan/Stres,
014200*                matches WC-DEPRESI/WC-KECEMASAN/WC-STRES in
014300*                WSCFKB.
014400*
014500  01  WS-CONDITION-NAMES.
014600      03  FILLER  PIC X(10)       VALUE "DEPRESI   ".
014700      03  FILLER  PIC X(10)       VALUE "KECEMASAN ".
014800      03  FILLER  PIC X(10)       VALUE "STRES     ".
014900  01  WS-CONDITION-NAMES-R  REDEFINES WS-CONDITION-NAMES.
015000      03  WS-COND-NAME  OCCURS 3 TIMES PIC X(10)
015100                        INDEXED BY WS-CN-IX.
015200*
015300* 03/09/98 HS - run date held both as a plain string for the
015400*               report heading and broken into its three parts
015500*               for any future date arithmetic.
015600*
015700  01  WS-RUN-DATE-GROUP.
015800      03  WS-RUN-DATE            PIC X(10).
015900  01  WS-RUN-DATE-PARTS  REDEFINES WS-RUN-DATE-GROUP.
016000      03  WS-RD-CCYY             PIC 9(04).
016100      03  FILLER                 PIC X(01).
016200      03  WS-RD-MM               PIC 9(02).
016300      03  FILLER                 PIC X(01).
016400      03  WS-RD-DD               PIC 9(02).
016500*
016600  01  WS-SWITCHES.
016700      03  WS-EOF-KB-SW           PIC X       VALUE "N".
016800          88  WS-EOF-KB                      VALUE "Y".
016900      03  WS-EOF-ANS-SW          PIC X       VALUE "N".
017000          88  WS-EOF-ANS                     VALUE "Y".
017100      03  WS-FOUND-SW            PIC X       VALUE "N".
017200      03  WS-ALL-BLANK-SW        PIC X       VALUE "N".
017300          88  WS-ALL-BLANK                   VALUE "Y".
017400      03  FILLER                 PIC X(01).
017500*
017600* 19/04/97 RK - file-status working copies, checked after every
017700*               OPEN/READ/WRITE/CLOSE on all four files.
017800*
017900  01  WS-FILE-STATUSES.
018000      03  WS-KB-STATUS-SV        PIC XX.
018100      03  WS-ANS-STATUS-SV       PIC XX.
018200      03  WS-RES-STATUS-SV       PIC XX.
018300      03  WS-PRT-STATUS-SV       PIC XX.
018400      03  FILLER                 PIC X(01).
018500*
018600  01  WS-COUNTERS.
018700      03  WS-RECS-READ           PIC 9(07) COMP.
018800      03  WS-RECS-PROCESSED      PIC 9(07) COMP.
018900      03  WS-RECS-REJECTED       PIC 9(07) COMP.
019000      03  WS-ANS-IX              PIC 9(02) COMP.
019100      03  WS-ANS-IDX             PIC 9(02) COMP.
019200      03  WS-RW-IX               PIC 9(02) COMP.
019300      03  FILLER                 PIC X(01).
019400*
019500* per-answer-record working data built at AA050/AA060
019600*
019700  01  WS-ANSWER-WORK.
019800      03  WS-ANS-CF  OCCURS 21 TIMES INDEXED BY WS-AW-IX.
019900          05  WS-ANS-USER-CF     PIC S9V9(4)  COMP-3.
020000          05  WS-ANS-ANSWERED-SW PIC X        VALUE "N".
020100              88  WS-ANS-ANSWERED             VALUE "Y".
020200      03  FILLER                 PIC X(01).
020300*
020400  01  WS-SYMPTOM-WORK.
020500      03  WS-SYM-LETTER          PIC X(01).
020600      03  WS-SYM-DIGITS          PIC 9(02).
020700  01  WS-SYM-CODE  REDEFINES WS-SYMPTOM-WORK   PIC X(03).
020800*
020900  01  WS-SEARCH-CODE             PIC X(03).
021000*
021100* accumulated validation errors for the current answer record
021200*
021300* 21/04/14 HS  - TABLE WAS OCCURS 5, TOO SMALL - A KB THAT
021400*                DOES NOT COVER ALL 21 ANSWER POSITIONS CAN
021500*                RAISE BOTH CFR02 AND CFR03 PER POSITION, SO
021600*                WIDENED TO 42 (21 POSITIONS * 2 CHECKS), THE
021700*                TRUE WORST CASE, SO EVERY ERROR IS REPORTED.
021800*
021900  01  WS-ERROR-WORK.
022000      03  WS-ERROR-COUNT         PIC 9(02) COMP.
022100      03  WS-ERROR-MSG  OCCURS 42 TIMES INDEXED BY WS-ERR-IX
022200                        PIC X(40).
022300      03  FILLER                 PIC X(01).
022400*
022500  01  WS-REJECT-LINE              PIC X(60).
022600*
022700* per-condition working results for the screening in hand
022800*
022900  01  WS-RESULT-WORK.
023000      03  WS-RESULT  OCCURS 3 TIMES.
023100          05  WS-PCT             PIC S9(3)V9(2) COMP-3.
023200          05  WS-CATEGORY        PIC X(12).
023300      03  FILLER                 PIC X(01).
023400*
023500  01  WS-CURRENT-DESC             PIC X(40).
023600  01  WS-CURRENT-RECO             PIC X(78).
023700*
023800* per-condition, per-category running totals for the final
023900* summary - category order is Sangat Berat..Normal, same as
024000* WSC-THRESHOLD-TABLE.
024100*
024200  01  WS-SUMMARY-TOTALS.
024300      03  WS-COND-TOTALS  OCCURS 3 TIMES INDEXED BY WS-ST-IX.
024400          05  WS-ST-CAT-COUNT  OCCURS 5 TIMES INDEXED BY WS-SC-IX
024500                        PIC 9(05) COMP.
024600          05  WS-ST-PCT-SUM    PIC S9(07)V9(2) COMP-3.
024700      03  FILLER                 PIC X(01).
024800*
024900* working copies of CALLed-subprogram LINKAGE groups
025000*
025100  01  WS-CF000-PARMS.
025200      03  WS-RUN-TIMESTAMP       PIC X(19).
025300      03  FILLER                 PIC X(01).
025400*
025500  01  WS-AUDIT-PARMS.
025600      03  WS-AUD-FUNCTION        PIC X(01).
025700      03  WS-AUD-RECORD.
025800          05  WS-AUD-SCREEN-ID   PIC X(08).
025900          05  WS-AUD-TIMESTAMP   PIC X(19).
026000          05  WS-AUD-PCT-DEP     PIC S9(3)V9(2).
026100          05  WS-AUD-PCT-KEC     PIC S9(3)V9(2).
026200          05  WS-AUD-PCT-STR     PIC S9(3)V9(2).
026300          05  WS-AUD-STATUS      PIC X(01).
026400      03  WS-AUD-RETURN-CODE     PIC S9(02) COMP.
026500      03  FILLER                 PIC X(01).
026600*
026700  01  WS-FOLD-PARMS.
026800      03  WS-FOLD-COUNT          PIC 9(02) COMP.
026900      03  WS-FOLD-EVIDENCE  OCCURS 21 TIMES INDEXED BY WS-FE-IX
027000                        PIC S9V9(8) COMP-3.
027100      03  WS-FOLD-TOTAL-CF       PIC S9V9(8) COMP-3.
027200      03  FILLER                 PIC X(01).
027300*
027400* report source fields
027500*
027600  01  WS-REPORT-FIELDS.
027700      03  WS-DETAIL-SCREEN-ID    PIC X(08).
027800      03  WS-DETAIL-CONDITION    PIC X(10).
027900      03  WS-DETAIL-PCT          PIC S9(3)V9(2).
028000      03  WS-DETAIL-CATEGORY     PIC X(12).
028100      03  WS-DETAIL-DESC         PIC X(40).
028200      03  WS-DETAIL-RECO         PIC X(78).
028300      03  WS-SUM-COND-NAME       PIC X(10).
028400      03  WS-SUM-CAT-SB          PIC 9(05).
028500      03  WS-SUM-CAT-B           PIC 9(05).
028600      03  WS-SUM-CAT-S           PIC 9(05).
028700      03  WS-SUM-CAT-R           PIC 9(05).
028800      03  WS-SUM-CAT-N           PIC 9(05).
028900      03  WS-SUM-AVG-PCT         PIC S9(3)V9(2).
029000      03  FILLER                 PIC X(01).
029100*
029200  01  WS-RANGE-CHECK-VALUE        PIC S9V9(4).
029300*
029400  01  Error-Messages.
029500* System Wide
029600      03  CFE01  PIC X(48)
029700          VALUE "CFE01 Audit file I/O failure - run aborting -".
029800* Module General
029900      03  CFW01  PIC X(48)
030000          VALUE "CFW01 Expert/user CF outside -1 to +1 range -".
030100      03  CFR01  PIC X(38)
030200          VALUE "CFR01 Answers must not be empty".
030300      03  CFR02  PIC X(30)
030400          VALUE "CFR02 Invalid symptom code - ".
030500      03  CFR03  PIC X(32)
030600          VALUE "CFR03 Invalid severity value - ".
030700      03  FILLER PIC X(01).
030800*
030900  01  WS-Page-Lines              PIC 9(03)  COMP  VALUE 60.
031000  01  Page-Counter-WS            PIC 9(03)  COMP  VALUE ZERO.
031100  REPORT                   SECTION.
031200*------------------------------
031300*
031400  RD  CF-SCREENING-REPORT
031500      CONTROL      FINAL
031600      PAGE LIMIT   WS-Page-Lines
031700      HEADING      1
031800      FIRST DETAIL 5
031900      LAST  DETAIL WS-Page-Lines.
032000*
032100  01  CF-RPT-HEAD  TYPE PAGE HEADING.
032200      03  LINE  1.
032300          05  COL   1  PIC X(32)  VALUE
032400                  "KLINIK JIWA SEJAHTERA - SCREENING".
032500          05  COL  60  PIC X(10)  SOURCE WS-RUN-DATE.
032600      03  LINE  2.
032700          05  COL   1  PIC X(28)  VALUE
032800                  "DASS SCREENING RESULT REPORT".
032900          05  COL  68  PIC X(5)   VALUE "PAGE ".
033000          05  COL  73  PIC ZZ9    SOURCE PAGE-COUNTER.
033100      03  LINE  4.
033200          05  COL   1             VALUE "SCREEN ID".
033300          05  COL  12             VALUE "CONDITION".
033400          05  COL  28             VALUE "PERCENT".
033500          05  COL  40             VALUE "CATEGORY".
033600*
033700  01  CF-COND-DETAIL  TYPE IS DETAIL.
033800      03  LINE + 1.
033900          05  COL   1  PIC X(08)  SOURCE WS-DETAIL-SCREEN-ID.
034000          05  COL  12  PIC X(10)  SOURCE WS-DETAIL-CONDITION.
034100          05  COL  28  PIC ZZ9.99-
034200                                  SOURCE WS-DETAIL-PCT.
034300          05  COL  40  PIC X(12)  SOURCE WS-DETAIL-CATEGORY.
034400      03  LINE + 1.
034500          05  COL   3  PIC X(40)  SOURCE WS-DETAIL-DESC.
034600      03  LINE + 1.
034700          05  COL   3  PIC X(78)  SOURCE WS-DETAIL-RECO.
034800*
034900  01  CF-REJECT-DETAIL  TYPE IS DETAIL.
035000      03  LINE + 1.
035100          05  COL   1  PIC X(60)  SOURCE WS-REJECT-LINE.
035200*
035300* 14/02/03 JRS - per-condition summary line, all five category
035400*                counts across so SANGAT BERAT is always
035500*                visible on the totals page.
035600*
035700  01  CF-COND-SUMMARY-DETAIL  TYPE IS DETAIL.
035800      03  LINE + 2.
035900          05  COL   1  PIC X(10)  SOURCE WS-SUM-COND-NAME.
036000          05  COL  12  PIC X(12) VALUE "SANGAT BERAT".
036100          05  COL  25  PIC ZZZZ9 SOURCE WS-SUM-CAT-SB.
036200          05  COL  32  PIC X(5)  VALUE "BERAT".
036300          05  COL  38  PIC ZZZZ9 SOURCE WS-SUM-CAT-B.
036400          05  COL  45  PIC X(6)  VALUE "SEDANG".
036500          05  COL  52  PIC ZZZZ9 SOURCE WS-SUM-CAT-S.
036600          05  COL  59  PIC X(6)  VALUE "RINGAN".
036700          05  COL  66  PIC ZZZZ9 SOURCE WS-SUM-CAT-R.
036800      03  LINE + 1.
036900          05  COL  12  PIC X(6)  VALUE "NORMAL".
037000          05  COL  19  PIC ZZZZ9 SOURCE WS-SUM-CAT-N.
037100          05  COL  32  PIC X(11) VALUE "AVERAGE PCT".
037200          05  COL  44  PIC ZZ9.99-
037300                                  SOURCE WS-SUM-AVG-PCT.
037400*
037500  01  CF-SUMMARY-FOOTING  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
037600      03  LINE PLUS 1.
037700          05  COL   1  PIC X(22)  VALUE "RECORDS READ........:".
037800          05  COL  24  PIC ZZZZZZ9
037900                                  SOURCE WS-RECS-READ.
038000      03  LINE PLUS 1.
038100          05  COL   1  PIC X(22)  VALUE "RECORDS PROCESSED...:".
038200          05  COL  24  PIC ZZZZZZ9
038300                                  SOURCE WS-RECS-PROCESSED.
038400      03  LINE PLUS 1.
038500          05  COL   1  PIC X(22)  VALUE "RECORDS REJECTED....:".
038600          05  COL  24  PIC ZZZZZZ9
038700                                  SOURCE WS-RECS-REJECTED.
038800*
038900  PROCEDURE DIVISION.
039000*===================
039100*
039200  AA000-MAIN                SECTION.
039300********************************
039400*
039500      PERFORM  AA010-OPEN-FILES      THRU AA010-EXIT.
039600      PERFORM  AA020-LOAD-KB         THRU AA020-EXIT.
039700      PERFORM  AA030-READ-ANSWER     THRU AA030-EXIT.
039800      PERFORM  AA040-PROCESS-ANSWER  THRU AA040-EXIT
039900               UNTIL     WS-EOF-ANS.
040000      PERFORM  AA900-END-OF-RUN      THRU AA900-EXIT.
040100*
040200      STOP     RUN.
040300*
040400  AA000-EXIT.  EXIT SECTION.
040500*
040600********************************************
040700*  OPEN ALL FOUR FILES, STAMP THE RUN AND    *
040800*  OPEN THE AUDIT TRAIL VIA CFAUDIT.          *
040900********************************************
041000*
041100  AA010-OPEN-FILES          SECTION.
041200********************************
041300*
041400      OPEN     INPUT   CF-KB-FILE.
041500      MOVE     CF-KB-STATUS   TO WS-KB-STATUS-SV.
041600      IF       WS-KB-STATUS-SV NOT = "00"
041700               DISPLAY CFE01 " KB OPEN " WS-KB-STATUS-SV
041800               PERFORM ZZ990-ABEND THRU ZZ990-EXIT.
041900*
042000      OPEN     INPUT   CF-ANS-FILE.
042100      MOVE     CF-ANS-STATUS  TO WS-ANS-STATUS-SV.
042200      IF       WS-ANS-STATUS-SV NOT = "00"
042300               DISPLAY CFE01 " ANS OPEN " WS-ANS-STATUS-SV
042400               PERFORM ZZ990-ABEND THRU ZZ990-EXIT.
042500*
042600      OPEN     OUTPUT  CF-RES-FILE.
042700      MOVE     CF-RES-STATUS  TO WS-RES-STATUS-SV.
042800      IF       WS-RES-STATUS-SV NOT = "00"
042900               DISPLAY CFE01 " RES OPEN " WS-RES-STATUS-SV
043000               PERFORM ZZ990-ABEND THRU ZZ990-EXIT.
043100*
043200      OPEN     OUTPUT  CF-PRT-FILE.
043300      MOVE     CF-PRT-STATUS  TO WS-PRT-STATUS-SV.
043400      IF       WS-PRT-STATUS-SV NOT = "00"
043500               DISPLAY CFE01 " PRT OPEN " WS-PRT-STATUS-SV
043600               PERFORM ZZ990-ABEND THRU ZZ990-EXIT.
043700*
043800      CALL     "CF000"  USING WS-CF000-PARMS.
043900      MOVE     WS-RUN-TIMESTAMP (1:10) TO WS-RUN-DATE.
044000*
044100      MOVE     "I"            TO WS-AUD-FUNCTION.
044200      CALL     "CFAUDIT" USING WS-AUDIT-PARMS.
044300      IF       WS-AUD-RETURN-CODE NOT = ZERO
044400               DISPLAY CFE01 " AUDIT OPEN " WS-AUD-RETURN-CODE
044500               PERFORM ZZ990-ABEND THRU ZZ990-EXIT.
044600*
044700      INITIALIZE WSK-KB-TABLES.
044800      MOVE     WS-COND-NAME (1) TO WSK-COND-NAME (WC-DEPRESI).
044900      MOVE     WS-COND-NAME (2) TO WSK-COND-NAME (WC-KECEMASAN).
045000      MOVE     WS-COND-NAME (3) TO WSK-COND-NAME (WC-STRES).
045100*
045200      INITIATE CF-SCREENING-REPORT.
045300*
045400  AA010-EXIT.  EXIT SECTION.
045500*
045600********************************************
045700*  LOAD THE EXPERT RULES INTO WSK-COND-TABLE *
045800*  AND BUILD THE UNION OF VALID SYMPTOM CODES*
045900********************************************
046000*
046100  AA020-LOAD-KB             SECTION.
046200********************************
046300*
046400      PERFORM  AA025-READ-KB THRU AA025-EXIT
046500               UNTIL     WS-EOF-KB.
046600*
046700  AA020-EXIT.  EXIT SECTION.
046800*
046900  AA025-READ-KB             SECTION.
047000********************************
047100*
047200      READ     CF-KB-FILE
047300               AT END     SET WS-EOF-KB TO TRUE
047400                          GO TO AA025-EXIT.
047500      MOVE     CF-KB-STATUS   TO WS-KB-STATUS-SV.
047600      IF       WS-KB-STATUS-SV NOT = "00"
047700               DISPLAY CFE01 " KB READ " WS-KB-STATUS-SV
047800               PERFORM ZZ990-ABEND THRU ZZ990-EXIT.
047900*
048000      MOVE     KB-CF          TO WS-RANGE-CHECK-VALUE.
048100      PERFORM  AA095-RANGE-CHECK THRU AA095-EXIT.
048200*
048300      IF       KB-DISEASE = WS-COND-NAME (1)
048400               SET  WSK-C-IX TO WC-DEPRESI
048500      ELSE
048600      IF       KB-DISEASE = WS-COND-NAME (2)
048700               SET  WSK-C-IX TO WC-KECEMASAN
048800      ELSE
048900      IF       KB-DISEASE = WS-COND-NAME (3)
049000               SET  WSK-C-IX TO WC-STRES
049100      ELSE
049200               GO TO AA025-EXIT.
049300*
049400      SET      WSK-E-IX TO WSK-COND-COUNT (WSK-C-IX).
049500      SET      WSK-E-IX UP BY 1.
049600      MOVE     KB-SYMPTOM     TO WSK-ENT-SYMPTOM
049700                                 (WSK-C-IX, WSK-E-IX).
049800      MOVE     KB-CF          TO WSK-ENT-CF
049900                                 (WSK-C-IX, WSK-E-IX).
050000      SET      WSK-COND-COUNT (WSK-C-IX) TO WSK-E-IX.
050100*
050200      MOVE     KB-SYMPTOM     TO WS-SEARCH-CODE.
050300      PERFORM  AA027-ADD-VALID-SYMPTOM THRU AA027-EXIT.
050400*
050500  AA025-EXIT.  EXIT SECTION.
050600*
050700* 19/04/97 RK - linear search, the valid-symptom table is small
050800*               (at most 21 codes) so a sequential scan is fine.
050900*               WS-SEARCH-CODE carries the code to look for, set
051000*               by the caller - KB-SYMPTOM here, the built-up
051100*               Gnn code at AA052.
051200*
051300  AA027-ADD-VALID-SYMPTOM   SECTION.
051400********************************
051500*
051600      IF       WSK-VALID-COUNT = ZERO
051700               GO TO AA027-ADD.
051800*
051900      MOVE     "N"            TO WS-FOUND-SW.
052000      PERFORM  AA028-CHECK-ONE THRU AA028-EXIT
052100               VARYING WSK-V-IX FROM 1 BY 1
052200               UNTIL   WSK-V-IX > WSK-VALID-COUNT
052300               OR      WS-FOUND-SW = "Y".
052400      IF       WS-FOUND-SW = "Y"
052500               GO TO AA027-EXIT.
052600*
052700  AA027-ADD.
052800      ADD      1 TO WSK-VALID-COUNT.
052900      SET      WSK-V-IX TO WSK-VALID-COUNT.
053000      MOVE     WS-SEARCH-CODE TO WSK-VALID-SYMPTOM (WSK-V-IX).
053100*
053200  AA027-EXIT.  EXIT SECTION.
053300*
053400  AA028-CHECK-ONE           SECTION.
053500********************************
053600*
053700      IF       WSK-VALID-SYMPTOM (WSK-V-IX) = WS-SEARCH-CODE
053800               MOVE "Y" TO WS-FOUND-SW
053900               GO TO AA028-EXIT.
054000      MOVE     "N" TO WS-FOUND-SW.
054100*
054200  AA028-EXIT.  EXIT SECTION.
054300*
054400  AA030-READ-ANSWER         SECTION.
054500********************************
054600*
054700      READ     CF-ANS-FILE
054800               AT END     SET WS-EOF-ANS TO TRUE
054900                          GO TO AA030-EXIT.
055000      MOVE     CF-ANS-STATUS  TO WS-ANS-STATUS-SV.
055100      IF       WS-ANS-STATUS-SV NOT = "00"
055200               DISPLAY CFE01 " ANS READ " WS-ANS-STATUS-SV
055300               PERFORM ZZ990-ABEND THRU ZZ990-EXIT.
055400      ADD      1 TO WS-RECS-READ.
055500*
055600  AA030-EXIT.  EXIT SECTION.
055700*
055800********************************************
055900*  ONE ANSWER RECORD - VALIDATE, SCORE ALL    *
056000*  THREE CONDITIONS, WRITE RESULT/AUDIT/RPT   *
056100********************************************
056200*
056300  AA040-PROCESS-ANSWER      SECTION.
056400********************************
056500*
056600      MOVE     ZERO           TO WS-ERROR-COUNT.
056700      PERFORM  AA050-VALIDATE THRU AA050-EXIT.
056800*
056900      IF       WS-ERROR-COUNT NOT = ZERO
057000               PERFORM AA059-REJECT  THRU AA059-EXIT
057100      ELSE
057200               PERFORM AA060-MAP-SEVERITIES THRU AA060-EXIT
057300               PERFORM AA070-COMPUTE-CONDS  THRU AA070-EXIT
057400               MOVE    "P"            TO WS-AUD-STATUS
057500               PERFORM AA110-WRITE-AUDIT    THRU AA110-EXIT
057600               ADD     1 TO WS-RECS-PROCESSED.
057700*
057800      PERFORM  AA030-READ-ANSWER    THRU AA030-EXIT.
057900*
058000  AA040-EXIT.  EXIT SECTION.
058100*
058200********************************************
058300*  EMPTY ANSWER SET, UNKNOWN SYMPTOM CODE OR  *
058400*  BAD SEVERITY VALUE ARE ALL REJECTED HERE.  *
058500********************************************
058600*
058700  AA050-VALIDATE            SECTION.
058800********************************
058900*
059000      SET      WS-ALL-BLANK TO TRUE.
059100*
059200      PERFORM  AA052-CHECK-ONE-ANSWER THRU AA052-EXIT
059300               VARYING WS-ANS-IX FROM 1 BY 1
059400               UNTIL   WS-ANS-IX > 21.
059500*
059600      IF       WS-ALL-BLANK AND WS-ERROR-COUNT < 42
059700               ADD  1 TO WS-ERROR-COUNT
059800               MOVE CFR01 TO WS-ERROR-MSG (WS-ERROR-COUNT).
059900*
060000  AA050-EXIT.  EXIT SECTION.
060100*
060200  AA052-CHECK-ONE-ANSWER    SECTION.
060300********************************
060400*
060500      IF       ANS-ANSWER (WS-ANS-IX) = SPACES
060600               GO TO AA052-EXIT.
060700*
060800      SET      WS-ALL-BLANK TO FALSE.
060900*
061000      MOVE     WS-ANS-IX      TO WS-SYM-DIGITS.
061100      MOVE     "G"            TO WS-SYM-LETTER.
061200      MOVE     WS-SYM-CODE    TO WS-SEARCH-CODE.
061300      MOVE     "N"            TO WS-FOUND-SW.
061400*
061500      PERFORM  AA028-CHECK-ONE THRU AA028-EXIT
061600               VARYING WSK-V-IX FROM 1 BY 1
061700               UNTIL   WSK-V-IX > WSK-VALID-COUNT
061800               OR      WS-FOUND-SW = "Y".
061900      IF       WS-FOUND-SW NOT = "Y" AND WS-ERROR-COUNT < 42
062000               ADD  1 TO WS-ERROR-COUNT
062100               MOVE CFR02 TO WS-ERROR-MSG (WS-ERROR-COUNT).
062200*
062300      IF       ANS-ANSWER (WS-ANS-IX) NOT = "TS" AND
062400               ANS-ANSWER (WS-ANS-IX) NOT = "AS" AND
062500               ANS-ANSWER (WS-ANS-IX) NOT = "S " AND
062600               ANS-ANSWER (WS-ANS-IX) NOT = "SS"
062700               IF   WS-ERROR-COUNT < 42
062800                    ADD  1 TO WS-ERROR-COUNT
062900                    MOVE CFR03 TO WS-ERROR-MSG (WS-ERROR-COUNT).
063000*
063100  AA052-EXIT.  EXIT SECTION.
063200*
063300* 08/04/14 HS  - ONE DETAIL LINE PER ACCUMULATED ERROR MESSAGE,
063400*               SEE CHANGE LOG.  MOVES THE SCREEN ID ONCE HERE,
063500*               THE TEXT PER MESSAGE IN AA058-PRINT-ERROR BELOW.
063600*
063700  AA058-PRINT-ERROR         SECTION.
063800********************************
063900*
064000      MOVE     WS-ERROR-MSG (WS-ERR-IX) TO WS-REJECT-LINE (10:40).
064100      GENERATE CF-REJECT-DETAIL.
064200*
064300  AA058-EXIT.  EXIT SECTION.
064400*
064500  AA059-REJECT              SECTION.
064600********************************
064700*
064800      MOVE     ANS-SCREEN-ID  TO WS-REJECT-LINE (1:8)
064900                                 WS-AUD-SCREEN-ID.
065000      PERFORM  AA058-PRINT-ERROR THRU AA058-EXIT
065100               VARYING WS-ERR-IX FROM 1 BY 1
065200               UNTIL   WS-ERR-IX > WS-ERROR-COUNT.
065300*
065400      MOVE     ZERO           TO WS-AUD-PCT-DEP WS-AUD-PCT-KEC
065500                                 WS-AUD-PCT-STR.
065600      MOVE     "E"            TO WS-AUD-STATUS.
065700      PERFORM  AA110-WRITE-AUDIT THRU AA110-EXIT.
065800      ADD      1 TO WS-RECS-REJECTED.
065900*
066000  AA059-EXIT.  EXIT SECTION.
066100*
066200  AA060-MAP-SEVERITIES      SECTION.
066300********************************
066400*
066500      PERFORM  AA062-MAP-ONE THRU AA062-EXIT
066600               VARYING WS-ANS-IX FROM 1 BY 1
066700               UNTIL   WS-ANS-IX > 21.
066800*
066900  AA060-EXIT.  EXIT SECTION.
067000*
067100  AA062-MAP-ONE              SECTION.
067200********************************
067300*
067400      MOVE     "N"            TO WS-ANS-ANSWERED-SW (WS-ANS-IX).
067500      IF       ANS-ANSWER (WS-ANS-IX) = SPACES
067600               GO TO AA062-EXIT.
067700*
067800      PERFORM  AA064-SEV-LOOKUP THRU AA064-EXIT
067900               VARYING WS-SEV-IX FROM 1 BY 1
068000               UNTIL   WS-SEV-IX > 4.
068100*
068200  AA062-EXIT.  EXIT SECTION.
068300*
068400  AA064-SEV-LOOKUP           SECTION.
068500********************************
068600*
068700* 17/04/14 HS - RANGE-CHECK THE MAPPED USER CF HERE TOO, SEE
068800*               CHANGE LOG - THIS IS THE ONLY PLACE THE VALUE
068900*               WS-SEV-CF (WS-SEV-IX) BECOMES WS-ANS-USER-CF.
069000*
069100      IF       ANS-ANSWER (WS-ANS-IX) = WS-SEV-CODE (WS-SEV-IX)
069200               MOVE "Y" TO WS-ANS-ANSWERED-SW (WS-ANS-IX)
069300               MOVE WS-SEV-CF (WS-SEV-IX) TO
069400                         WS-ANS-USER-CF (WS-ANS-IX)
069500               MOVE WS-SEV-CF (WS-SEV-IX) TO WS-RANGE-CHECK-VALUE
069600               PERFORM AA095-RANGE-CHECK THRU AA095-EXIT
069700               SET  WS-SEV-IX TO 4.
069800*
069900  AA064-EXIT.  EXIT SECTION.
070000*
070100  AA070-COMPUTE-CONDS        SECTION.
070200********************************
070300*
070400      PERFORM  AA072-COMPUTE-ONE THRU AA072-EXIT
070500               VARYING WSK-C-IX FROM 1 BY 1
070600               UNTIL   WSK-C-IX > 3.
070700*
070800  AA070-EXIT.  EXIT SECTION.
070900*
071000  AA072-COMPUTE-ONE          SECTION.
071100********************************
071200*
071300      SET      WS-RW-IX TO WSK-C-IX.
071400      MOVE     ZERO           TO WS-FOLD-COUNT.
071500      PERFORM  AA074-BUILD-EVIDENCE THRU AA074-EXIT
071600               VARYING WSK-E-IX FROM 1 BY 1
071700               UNTIL   WSK-E-IX > WSK-COND-COUNT (WSK-C-IX).
071800*
071900      CALL     "CFCALC"  USING WS-FOLD-PARMS.
072000*
072100      COMPUTE  WS-PCT (WS-RW-IX) ROUNDED =
072200               WS-FOLD-TOTAL-CF * 100.
072300*
072400      PERFORM  AA090-CLASSIFY THRU AA090-EXIT.
072500*
072600      MOVE     ANS-SCREEN-ID  TO RES-SCREEN-ID.
072700      MOVE     WSK-COND-NAME (WSK-C-IX) TO RES-DISEASE.
072800      MOVE     WS-PCT (WS-RW-IX)        TO RES-PCT.
072900      MOVE     WS-CATEGORY (WS-RW-IX)   TO RES-KATEGORI.
073000      WRITE    CF-RESULT-RECORD.
073100      MOVE     CF-RES-STATUS  TO WS-RES-STATUS-SV.
073200      IF       WS-RES-STATUS-SV NOT = "00"
073300               DISPLAY CFE01 " RES WRITE " WS-RES-STATUS-SV
073400               PERFORM ZZ990-ABEND THRU ZZ990-EXIT.
073500*
073600      MOVE     ANS-SCREEN-ID  TO WS-DETAIL-SCREEN-ID.
073700      MOVE     WSK-COND-NAME (WSK-C-IX) TO WS-DETAIL-CONDITION.
073800      MOVE     WS-PCT (WS-RW-IX)        TO WS-DETAIL-PCT.
073900      MOVE     WS-CATEGORY (WS-RW-IX)   TO WS-DETAIL-CATEGORY.
074000      MOVE     WS-CURRENT-DESC          TO WS-DETAIL-DESC.
074100      MOVE     WS-CURRENT-RECO          TO WS-DETAIL-RECO.
074200      GENERATE CF-COND-DETAIL.
074300*
074400      PERFORM  AA100-ACCUMULATE THRU AA100-EXIT.
074500*
074600      IF       WSK-C-IX = WC-DEPRESI
074700               MOVE WS-PCT (WS-RW-IX) TO WS-AUD-PCT-DEP
074800      ELSE
074900      IF       WSK-C-IX = WC-KECEMASAN
075000               MOVE WS-PCT (WS-RW-IX) TO WS-AUD-PCT-KEC
075100      ELSE
075200               MOVE WS-PCT (WS-RW-IX) TO WS-AUD-PCT-STR.
075300*
075400  AA072-EXIT.  EXIT SECTION.
075500*
075600* 02/06/92 HS - skip any answer position whose symptom code is
075700*               not one of this condition's rules, and any
075800*               position left blank on the answer record.
075900*
076000  AA074-BUILD-EVIDENCE       SECTION.
076100********************************
076200*
076300      MOVE     WSK-ENT-SYMPTOM (WSK-C-IX, WSK-E-IX) TO
076400                         WS-SYM-CODE.
076500      MOVE     WS-SYM-DIGITS  TO WS-ANS-IDX.
076600*
076700      IF       WS-ANS-ANSWERED-SW (WS-ANS-IDX) NOT = "Y"
076800               GO TO AA074-EXIT.
076900*
077000      ADD      1 TO WS-FOLD-COUNT.
077100      SET      WS-FE-IX TO WS-FOLD-COUNT.
077200      COMPUTE  WS-FOLD-EVIDENCE (WS-FE-IX) =
077300               WS-ANS-USER-CF (WS-ANS-IDX) *
077400               WSK-ENT-CF (WSK-C-IX, WSK-E-IX).
077500*
077600  AA074-EXIT.  EXIT SECTION.
077700*
077800********************************************
077900*  FIRST-FIT SEARCH, THRESHOLD BANDS HELD     *
078000*  HIGH TO LOW IN WSC-THR-GRP.                *
078100********************************************
078200*
078300  AA090-CLASSIFY             SECTION.
078400********************************
078500*
078600      SET      WSC-T-IX TO 1.
078700      SEARCH   WSC-THR-GRP
078800               AT END     GO TO AA090-UNKNOWN
078900               WHEN WS-PCT (WS-RW-IX) NOT < WSC-THR-LOW (WSC-T-IX)
079000                    PERFORM AA092-SET-CATEGORY THRU AA092-EXIT.
079100      GO       TO AA090-EXIT.
079200*
079300* 17/04/14 HS - WAS WRONGLY MOVING "NORMAL" HERE - SPEC CALLS
079400*               FOR "TIDAK DIKETAHUI", TRUNCATED TO THE 12-BYTE
079500*               CATEGORY FIELD LIKE THE OTHER FIVE CATEGORY
079600*               CODES ABOVE.  THIS PATH IS TAKEN WHEN THE
079700*               PERCENTAGE FALLS BELOW EVERY THRESHOLD ROW -
079800*               UNREACHABLE WHILE WSC-THR-LOW'S BOTTOM ROW IS
079900*               -999.99, KEPT AS A DEFENSIVE FALLBACK ANYWAY.
080000  AA090-UNKNOWN.
080100      MOVE     "TIDAK DIKETA" TO WS-CATEGORY (WS-RW-IX).
080200*
080300  AA090-EXIT.  EXIT SECTION.
080400*
080500  AA092-SET-CATEGORY         SECTION.
080600********************************
080700*
080800      MOVE     WSC-THR-CATEGORY (WSC-T-IX) TO
080900                                 WS-CATEGORY (WS-RW-IX).
081000*
081100      SET      WSC-X-IX TO WSK-C-IX.
081200      SET      WSC-Y-IX TO WSC-T-IX.
081300      MOVE     WSC-TEXT-DESC (WSC-X-IX, WSC-Y-IX) TO
081400                                 WS-CURRENT-DESC.
081500      MOVE     WSC-TEXT-RECO (WSC-X-IX, WSC-Y-IX) TO
081600                                 WS-CURRENT-RECO.
081700*
081800  AA092-EXIT.  EXIT SECTION.
081900*
082000********************************************
082100*  EXPERT/USER CF RANGE CHECK - WARN ONLY,    *
082200*  PROCESSING CONTINUES PER 02/06/92 NOTE.    *
082300********************************************
082400*
082500  AA095-RANGE-CHECK          SECTION.
082600********************************
082700*
082800      IF       WS-RANGE-CHECK-VALUE < -1 OR
082900               WS-RANGE-CHECK-VALUE > 1
083000               DISPLAY CFW01 WS-RANGE-CHECK-VALUE.
083100*
083200  AA095-EXIT.  EXIT SECTION.
083300*
083400********************************************
083500*  EVERY PROCESSED AND EVERY REJECTED SCREEN  *
083600*  GETS ONE AUDIT RECORD - NO RETRY, ABEND ON *
083700*  FAILURE PER THE 21/11/09 CHANGE.           *
083800********************************************
083900*
084000  AA100-ACCUMULATE           SECTION.
084100********************************
084200*
084300      SET      WS-ST-IX TO WSK-C-IX.
084400      SET      WS-SC-IX TO WSC-T-IX.
084500      ADD      1 TO WS-ST-CAT-COUNT (WS-ST-IX, WS-SC-IX).
084600      ADD      WS-PCT (WS-RW-IX) TO WS-ST-PCT-SUM (WS-ST-IX).
084700*
084800  AA100-EXIT.  EXIT SECTION.
084900*
085000  AA110-WRITE-AUDIT          SECTION.
085100********************************
085200*
085300      MOVE     ANS-SCREEN-ID  TO WS-AUD-SCREEN-ID.
085400      MOVE     WS-RUN-TIMESTAMP          TO WS-AUD-TIMESTAMP.
085500      MOVE     "W"            TO WS-AUD-FUNCTION.
085600      CALL     "CFAUDIT" USING WS-AUDIT-PARMS.
085700      IF       WS-AUD-RETURN-CODE NOT = ZERO
085800               DISPLAY CFE01 " AUDIT WRITE " WS-AUD-RETURN-CODE
085900               PERFORM ZZ990-ABEND THRU ZZ990-EXIT.
086000*
086100  AA110-EXIT.  EXIT SECTION.
086200*
086300********************************************
086400*  CLOSE OUT THE AUDIT TRAIL, PRINT THE       *
086500*  PER-CONDITION SUMMARY AND CLOSE FILES.     *
086600********************************************
086700*
086800  AA900-END-OF-RUN           SECTION.
086900********************************
087000*
087100      MOVE     "T"            TO WS-AUD-FUNCTION.
087200      CALL     "CFAUDIT" USING WS-AUDIT-PARMS.
087300      IF       WS-AUD-RETURN-CODE NOT = ZERO
087400               DISPLAY CFE01 " AUDIT TERM " WS-AUD-RETURN-CODE
087500               PERFORM ZZ990-ABEND THRU ZZ990-EXIT.
087600*
087700      PERFORM  AA910-SUMMARY-ONE THRU AA910-EXIT
087800               VARYING WS-ST-IX FROM 1 BY 1
087900               UNTIL   WS-ST-IX > 3.
088000*
088100      TERMINATE CF-SCREENING-REPORT.
088200*
088300      CLOSE    CF-KB-FILE CF-ANS-FILE CF-RES-FILE CF-PRT-FILE.
088400*
088500  AA900-EXIT.  EXIT SECTION.
088600*
088700  AA910-SUMMARY-ONE          SECTION.
088800********************************
088900*
089000      SET      WSK-C-IX TO WS-ST-IX.
089100      MOVE     WSK-COND-NAME (WSK-C-IX) TO WS-SUM-COND-NAME.
089200      MOVE     WS-ST-CAT-COUNT (WS-ST-IX, 1) TO WS-SUM-CAT-SB.
089300      MOVE     WS-ST-CAT-COUNT (WS-ST-IX, 2) TO WS-SUM-CAT-B.
089400      MOVE     WS-ST-CAT-COUNT (WS-ST-IX, 3) TO WS-SUM-CAT-S.
089500      MOVE     WS-ST-CAT-COUNT (WS-ST-IX, 4) TO WS-SUM-CAT-R.
089600      MOVE     WS-ST-CAT-COUNT (WS-ST-IX, 5) TO WS-SUM-CAT-N.
089700*
089800      IF       WS-RECS-PROCESSED = ZERO
089900               MOVE ZERO TO WS-SUM-AVG-PCT
090000      ELSE
090100               COMPUTE WS-SUM-AVG-PCT ROUNDED =
090200                       WS-ST-PCT-SUM (WS-ST-IX) /
090300                       WS-RECS-PROCESSED.
090400*
090500      GENERATE CF-COND-SUMMARY-DETAIL.
090600*
090700  AA910-EXIT.  EXIT SECTION.
090800*
090900********************************************
091000*  FATAL I/O ERROR - CLOSE WHAT IS OPEN AND   *
091100*  STOP THE RUN, NO PARTIAL AUDIT TRAIL.      *
091200********************************************
091300*
091400  ZZ990-ABEND                SECTION.
091500********************************
091600*
091700      CLOSE    CF-KB-FILE CF-ANS-FILE CF-RES-FILE CF-PRT-FILE.
091800      DISPLAY  "CF100 RUN ABENDED - SEE MESSAGE ABOVE".
091900      MOVE     16             TO RETURN-CODE.
092000      STOP     RUN.
092100*
092200  ZZ990-EXIT.  EXIT SECTION.
